000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VSSVENVR.
000500 AUTHOR.         RAJA KUMAR.
000600 INSTALLATION.   GLOBAL SECURITY SYSTEMS - AS/400 PRODUCTION.
000700 DATE-WRITTEN.   19 AUG 1994.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - AUTHORISED PERSONNEL ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE COMPUTES THE CVSS TEMPORAL SCORE
001200*               FROM THE BASE SCORE AND THE THREE TEMPORAL
001300*               WEIGHTS (E, RL, RC), THEN THE CVSS
001400*               ENVIRONMENTAL SCORE FROM THE ADJUSTED IMPACT
001500*               (CR/IR/AR) AND THE TWO REMAINING ENVIRONMENTAL
001600*               WEIGHTS (CDP, TD).
001700*NOTE        :  THE FORMULAE AND ROUNDING RULE ARE FIXED BY THE
001800*               CVSS V2 STANDARD (FIRST.ORG) AND ARE NOT
001900*               PARAMETER-FILE DRIVEN.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400*  RAJAKMR - RAJAKMR  19/08/1994 - INITIAL VERSION FOR THE
002500*                                  VULNERABILITY SCORING BATCH -
002600*                                  TEMPORAL SCORE ONLY.
002700*  RAJAKMR - RAJAKMR  02/05/1996 - ADDED D200-ENVIRONMENTAL-SCORE
002800*                                  - PRIOR RELEASE STOPPED AT
002900*                                  TEMPORAL, ENVIRONMENTAL WAS
003000*                                  COMPUTED BY HAND DOWNSTREAM.
003100*  Y2K005 - RAJAKMR   17/11/1998 - YEAR 2000 COMPLIANCE REVIEW -
003200*                                  NO DATE FIELDS PROCESSED BY
003300*                                  THIS ROUTINE, NO CHANGE
003400*                                  REQUIRED, SIGNED OFF PER Y2K
003500*                                  PROJECT PLAN.
003600*  P04D00 - RAJAKMR   14/02/2001 - REQ FSD-1544 - ADDED
003700*                                  WK-C-VENVR-I-BASE-SCORE TO
003800*                                  THE LINKAGE - PRIOR RELEASE
003900*                                  RECOMPUTED IMPACT LOCALLY
004000*                                  INSTEAD OF RECEIVING THE
004100*                                  BASE SCORE FROM VSSVBASE,
004200*                                  RISKING THE TWO GETTING OUT
004300*                                  OF STEP.
004400*  P07G00 - MATILDAWT 06/09/2003 - REQ FSD-2390 - ADJUSTEDIMPACT
004500*                                  WAS NOT CAPPED AT 10 WHEN ALL
004600*                                  THREE OF CR/IR/AR RESOLVED TO
004700*                                  1.51 - ADDED THE CAP IN D200.
004800*----------------------------------------------------------------*
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005700
005800 EJECT
005900***************
006000 DATA DIVISION.
006100***************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER              PIC X(24)  VALUE
006500     "** PROGRAM VSSVENVR  **".
006600
006700* ------------------ PROGRAM WORKING STORAGE -------------------*
006800 01  WK-N-VENVR-WORK-AREA.
006900     05  WK-N-VENVR-ADJ-IMPACT   PIC S9(02)V9(04) COMP-3
007000                                 VALUE ZERO.
007100     05  WK-N-VENVR-ADJ-TEMPRL   PIC S9(02)V9(04) COMP-3
007200                                 VALUE ZERO.
007300     05  WK-N-VENVR-ENV-RAW      PIC S9(02)V9(04) COMP-3
007400                                 VALUE ZERO.
007500     05  WK-N-VENVR-TEMP-RAW     PIC S9(02)V9(04) COMP-3
007600                                 VALUE ZERO.
007700     05  WK-N-VENVR-SCALE10      PIC S9(03)       COMP
007800                                 VALUE ZERO.
007900*        SUBSCRIPT-LIKE SCRATCH USED TO HOLD THE "TIMES 10,
008000*        ROUND, DIVIDE BY 10" INTERMEDIATE FOR THE STANDARD
008100*        ROUND-TO-1-DECIMAL RULE - SHARED BY D100 AND D200.
008200     05  FILLER                  PIC X(02).
008300
008400 01  WK-C-VENVR-WORK-AREA.
008500     05  WK-C-VENVR-1-MINUS-CR   PIC X(06) VALUE SPACES.
008600     05  WK-N-VENVR-1-MINUS-CR REDEFINES WK-C-VENVR-1-MINUS-CR
008700                                 PIC S9(01)V9(04).
008800     05  WK-C-VENVR-1-MINUS-IR   PIC X(06) VALUE SPACES.
008900     05  WK-N-VENVR-1-MINUS-IR REDEFINES WK-C-VENVR-1-MINUS-IR
009000                                 PIC S9(01)V9(04).
009100     05  WK-C-VENVR-1-MINUS-AR   PIC X(06) VALUE SPACES.
009200     05  WK-N-VENVR-1-MINUS-AR REDEFINES WK-C-VENVR-1-MINUS-AR
009300                                 PIC S9(01)V9(04).
009400*        THREE-WAY ALPHA/NUMERIC SCRATCH REDEFINE, SAME SHAPE
009500*        AS THE ONE IN VSSVBASE - HERE HOLDING THE THREE
009600*        (1-CR)/(1-IR)/(1-AR) FACTORS OF THE ADJUSTED IMPACT
009700*        FORMULA.
009800     05  FILLER                  PIC X(02).
009900
010000 EJECT
010100 LINKAGE SECTION.
010200*****************
010300 COPY VENVR.
010400 EJECT
010500********************************************
010600 PROCEDURE DIVISION USING WK-C-VENVR-RECORD.
010700********************************************
010800 MAIN-MODULE.
010900     PERFORM D100-TEMPORAL-SCORE
011000        THRU D199-TEMPORAL-SCORE-EX.
011100     PERFORM D200-ENVIRONMENTAL-SCORE
011200        THRU D299-ENVIRONMENTAL-SCORE-EX.
011300     GOBACK.
011400
011500 EJECT
011600*----------------------------------------------------------------*
011700 D100-TEMPORAL-SCORE.
011800*----------------------------------------------------------------*
011900*    TEMPORALSCORE = ROUND1(BASESCORE * E * RL * RC)
012000*    (ND CONTRIBUTES A MULTIPLIER OF 1.0 - IF ALL THREE
012100*    TEMPORAL CODES CAME BACK ND FROM VSSVPARS, THE RESULT
012200*    EQUALS THE UNCHANGED BASE SCORE.)
012300*----------------------------------------------------------------*
012400     COMPUTE WK-N-VENVR-TEMP-RAW ROUNDED =
012500             WK-C-VENVR-I-BASE-SCORE
012600                 * WK-C-VENVR-I-E-WT
012700                 * WK-C-VENVR-I-RL-WT
012800                 * WK-C-VENVR-I-RC-WT.
012900
013000     PERFORM Y800-ROUND-TO-1-DECIMAL
013100        THRU Y899-ROUND-TO-1-DECIMAL-EX.
013200
013300     MOVE WK-N-VENVR-TEMP-RAW    TO WK-C-VENVR-O-TEMP-SCORE.
013400
013500 D199-TEMPORAL-SCORE-EX.
013600     EXIT.
013700
013800*----------------------------------------------------------------*
013900 D200-ENVIRONMENTAL-SCORE.
014000*----------------------------------------------------------------*
014100*    ADJUSTEDIMPACT   = MIN(10, 10.41*(1-(1-CR)*(1-IR)*(1-AR)))
014200*    ADJUSTEDTEMPORAL = ROUND1(ADJUSTEDIMPACT * E * RL * RC)
014300*    ENVSCORE         = ROUND1((ADJUSTEDTEMPORAL +
014400*                              (10-ADJUSTEDTEMPORAL)*CDP) * TD)
014500*----------------------------------------------------------------*
014600     COMPUTE WK-N-VENVR-1-MINUS-CR =
014700             1 - WK-C-VENVR-I-CR-WT.
014800     COMPUTE WK-N-VENVR-1-MINUS-IR =
014900             1 - WK-C-VENVR-I-IR-WT.
015000     COMPUTE WK-N-VENVR-1-MINUS-AR =
015100             1 - WK-C-VENVR-I-AR-WT.
015200
015300     COMPUTE WK-N-VENVR-ADJ-IMPACT ROUNDED =
015400             10.41 * (1 - (WK-N-VENVR-1-MINUS-CR *
015500                           WK-N-VENVR-1-MINUS-IR *
015600                           WK-N-VENVR-1-MINUS-AR)).
015700
015800     IF  WK-N-VENVR-ADJ-IMPACT > 10
015900         MOVE 10                 TO WK-N-VENVR-ADJ-IMPACT
016000     END-IF.
016100
016200     COMPUTE WK-N-VENVR-ADJ-TEMPRL ROUNDED =
016300             WK-N-VENVR-ADJ-IMPACT
016400                 * WK-C-VENVR-I-E-WT
016500                 * WK-C-VENVR-I-RL-WT
016600                 * WK-C-VENVR-I-RC-WT.
016700
016800     COMPUTE WK-N-VENVR-SCALE10 ROUNDED =
016900             WK-N-VENVR-ADJ-TEMPRL * 10.
017000     COMPUTE WK-N-VENVR-ADJ-TEMPRL =
017100             WK-N-VENVR-SCALE10 / 10.
017200
017300     COMPUTE WK-N-VENVR-ENV-RAW ROUNDED =
017400             (WK-N-VENVR-ADJ-TEMPRL +
017500              ((10 - WK-N-VENVR-ADJ-TEMPRL) *
017600               WK-C-VENVR-I-CDP-WT))
017700              * WK-C-VENVR-I-TD-WT.
017800
017900     COMPUTE WK-N-VENVR-SCALE10 ROUNDED =
018000             WK-N-VENVR-ENV-RAW * 10.
018100     COMPUTE WK-N-VENVR-ENV-RAW =
018200             WK-N-VENVR-SCALE10 / 10.
018300
018400     MOVE WK-N-VENVR-ENV-RAW     TO WK-C-VENVR-O-ENVR-SCORE.
018500
018600 D299-ENVIRONMENTAL-SCORE-EX.
018700     EXIT.
018800
018900*----------------------------------------------------------------*
019000 Y800-ROUND-TO-1-DECIMAL.
019100*----------------------------------------------------------------*
019200*    STANDARD ROUND-TO-1-DECIMAL RULE - MULTIPLY BY 10, ROUND
019300*    TO THE NEAREST WHOLE NUMBER (HALF-UP), DIVIDE BY 10.
019400*    SHARED BY D100 (TEMPORAL SCORE) - D200 DOES ITS OWN TWO
019500*    ROUNDING POINTS IN LINE, PER THE STANDARD'S NOTE THAT
019600*    ADJUSTEDTEMPORAL AND ENVSCORE ARE EACH ROUNDED SEPARATELY.
019700*----------------------------------------------------------------*
019800     COMPUTE WK-N-VENVR-SCALE10 ROUNDED =
019900             WK-N-VENVR-TEMP-RAW * 10.
020000     COMPUTE WK-N-VENVR-TEMP-RAW =
020100             WK-N-VENVR-SCALE10 / 10.
020200 Y899-ROUND-TO-1-DECIMAL-EX.
020300     EXIT.
020400
020500******************************************************************
020600*************** END OF PROGRAM SOURCE  VSSVENVR ***************
020700******************************************************************
