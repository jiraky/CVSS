000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* P01A00 12/06/1991 ACNMWT  VULN SCORING BATCH - PHASE 1
000500*                   INITIAL COMMON WORKING STORAGE - FILE
000600*                   STATUS CONDITION NAMES SHARED BY THE
000700*                   BATCH DRIVER, SAME SHAPE AS THE ASCMWS
000800*                   COPYBOOK USED BY THE OTHER CALLED ROUTINES.
000900*****************************************************************
001000
001100 05  WK-C-FILE-STATUS               PIC X(02).
001200     88  WK-C-SUCCESSFUL                    VALUE "00".
001300     88  WK-C-END-OF-FILE                   VALUE "10".
001400     88  WK-C-RECORD-NOT-FOUND              VALUE "23".
001500 05  FILLER                         PIC X(02).
001600*        RESERVED FOR FUTURE USE
