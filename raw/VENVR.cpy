000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* P01A00 19/08/1994 ACNMWT  VULN SCORING BATCH - PHASE 1
000500*                   INITIAL LINKAGE COPYBOOK FOR CALL TO
000600*                   VSSVENVR - COMPUTES THE TEMPORAL SCORE FROM
000700*                   THE BASE SCORE AND E/RL/RC, THEN THE
000800*                   ENVIRONMENTAL SCORE FROM CDP/TD/CR/IR/AR.
000900*****************************************************************
001000* P04D00 14/02/2001 ACNRAJ  ADDED WK-C-VENVR-I-BASE-SCORE - THE
001100*                   PRIOR RELEASE RECOMPUTED IMPACT INSTEAD OF
001200*                   RECEIVING THE BASE SCORE FROM VSSVBASE.
001300*****************************************************************
001400
001500 01  WK-C-VENVR-RECORD.
001600     05  WK-C-VENVR-INPUT.
001700         10  WK-C-VENVR-I-BASE-SCORE PIC S9(02)V9(01).
001800         10  WK-C-VENVR-I-E-WT       PIC S9(01)V9(03) COMP-3.
001900         10  WK-C-VENVR-I-RL-WT      PIC S9(01)V9(03) COMP-3.
002000         10  WK-C-VENVR-I-RC-WT      PIC S9(01)V9(03) COMP-3.
002100         10  WK-C-VENVR-I-CDP-WT     PIC S9(01)V9(03) COMP-3.
002200         10  WK-C-VENVR-I-TD-WT      PIC S9(01)V9(03) COMP-3.
002300         10  WK-C-VENVR-I-CR-WT      PIC S9(01)V9(03) COMP-3.
002400         10  WK-C-VENVR-I-IR-WT      PIC S9(01)V9(03) COMP-3.
002500         10  WK-C-VENVR-I-AR-WT      PIC S9(01)V9(03) COMP-3.
002600
002700     05  WK-C-VENVR-OUTPUT.
002800         10  WK-C-VENVR-O-TEMP-SCORE PIC S9(02)V9(01).
002900         10  WK-C-VENVR-O-ENVR-SCORE PIC S9(02)V9(01).
003000         10  FILLER                  PIC X(04).
003100*            RESERVED FOR FUTURE USE
