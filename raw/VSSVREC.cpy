000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* P01A00 12/06/1991 ACNMWT  VULN SCORING BATCH - PHASE 1
000500*                   INITIAL COPYBOOK - RAW RECORD PLUS
000600*                   REDEFINES BREAKOUT OF THE 14 CVSS METRIC
000700*                   CODES, SAME SHAPE AS THE SWIFT TAG COPYBOOKS.
000800*****************************************************************
000900* Y2K01  17/11/1998 ACNRAJ  YEAR 2000 COMPLIANCE REVIEW - NO
001000*                   DATE FIELDS IN THIS RECORD, NO CHANGE
001100*                   REQUIRED, SIGNED OFF PER Y2K PROJECT PLAN.
001200*****************************************************************
001300
001400 05  VVR-RECORD                  PIC X(40).
001500
001600*****************************************************************
001700* I-O FORMAT: VVR-REC
001800* FROM FILE VULVECT  (VULNERABILITY VECTOR - ONE METRIC
001900* SELECTION SET PER VULNERABILITY, ONE RECORD PER INPUT LINE)
002000*****************************************************************
002100
002200 05  VVR-REC REDEFINES VVR-RECORD.
002300     10  VVR-VULN-ID              PIC X(10).
002400*        VULNERABILITY IDENTIFIER, CARRIED THROUGH TO OUTPUT
002500
002600     10  VVR-AV-CD                PIC X(01).
002700*        ACCESS VECTOR          L-LOCAL A-ADJACENT N-NETWORK
002800
002900     10  VVR-AC-CD                PIC X(01).
003000*        ACCESS COMPLEXITY      H-HIGH  M-MEDIUM  L-LOW
003100
003200     10  VVR-AU-CD                PIC X(01).
003300*        AUTHENTICATION         M-MULTIPLE S-SINGLE N-NONE
003400
003500     10  VVR-C-CD                 PIC X(01).
003600*        CONFIDENTIALITY IMPACT N-NONE  P-PARTIAL C-COMPLETE
003700
003800     10  VVR-I-CD                 PIC X(01).
003900*        INTEGRITY IMPACT       N-NONE  P-PARTIAL C-COMPLETE
004000
004100     10  VVR-A-CD                 PIC X(01).
004200*        AVAILABILITY IMPACT    N-NONE  P-PARTIAL C-COMPLETE
004300
004400     10  VVR-E-CD                 PIC X(03).
004500*        EXPLOITABILITY         U POC F H, SPACE = ND (OPTIONAL)
004600
004700     10  VVR-RL-CD                PIC X(02).
004800*        REMEDIATION LEVEL      OF TF W U, SPACE = ND (OPTIONAL)
004900
005000     10  VVR-RC-CD                PIC X(02).
005100*        REPORT CONFIDENCE      UC UR C, SPACE = ND (OPTIONAL)
005200
005300     10  VVR-CDP-CD               PIC X(02).
005400*        COLLATERAL DAMAGE POTL N L LM MH H, SPACE=ND (OPTIONAL)
005500
005600     10  VVR-TD-CD                PIC X(01).
005700*        TARGET DISTRIBUTION    N L M H, SPACE = ND (OPTIONAL)
005800
005900     10  VVR-CR-CD                PIC X(01).
006000*        CONFIDENTIALITY REQ    L M H, SPACE = ND (OPTIONAL)
006100
006200     10  VVR-IR-CD                PIC X(01).
006300*        INTEGRITY REQUIREMENT  L M H, SPACE = ND (OPTIONAL)
006400
006500     10  VVR-AR-CD                PIC X(01).
006600*        AVAILABILITY REQ       L M H, SPACE = ND (OPTIONAL)
006700
006800     10  FILLER                   PIC X(11).
006900*        RESERVED FOR FUTURE METRIC EXPANSION
