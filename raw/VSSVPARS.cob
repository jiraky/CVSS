000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VSSVPARS.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   GLOBAL SECURITY SYSTEMS - AS/400 PRODUCTION.
000700 DATE-WRITTEN.   22 NOV 1989.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - AUTHORISED PERSONNEL ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE VALIDATES THE FOURTEEN CVSS METRIC
001200*               CODES PASSED BY THE CALLING PROGRAM, RESOLVES
001300*               EACH TO ITS FIXED CVSS WEIGHT, AND BUILDS THE
001400*               THREE CANONICAL "CODE:VALUE/..." VECTOR
001500*               STRINGS (BASE, BASE+TEMPORAL, AND
001600*               BASE+TEMPORAL+ENVIRONMENTAL) IN THE FIXED
001700*               METRIC ORDER LAID DOWN BY THE STANDARD.
001800*NOTE        :  WEIGHTS ARE FIXED BY THE CVSS V2 STANDARD AND
001900*               ARE NOT PARAMETER-FILE DRIVEN - SEE B000/C000/
002000*               D000 BELOW FOR THE EVALUATE TABLES.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500*  MWTABC - MATILDAWT 22/11/1989 - INITIAL VERSION FOR THE
002600*                                  VULNERABILITY SCORING BATCH.
002700*  MWTABC - MATILDAWT 14/04/1990 - CORRECTED AU WEIGHT TABLE,
002800*                                  "S" WAS WIRED TO 0.45 INSTEAD
002900*                                  OF 0.56.
003000*  DSLIMX - DESMONDL  03/07/1994 - ADDED C300-RESOLVE-ENVIR-CODES
003100*                                  FOR THE FIVE ENVIRONMENTAL
003200*                                  METRICS (CDP/TD/CR/IR/AR).
003300*  Y2K003 - RAJAKMR   17/11/1998 - YEAR 2000 COMPLIANCE REVIEW -
003400*                                  NO DATE FIELDS PROCESSED BY
003500*                                  THIS ROUTINE, NO CHANGE
003600*                                  REQUIRED, SIGNED OFF PER Y2K
003700*                                  PROJECT PLAN.
003800*  P03C00 - MATILDAWT 09/01/1999 - ADDED WK-C-VPARS-ERROR-CD SO
003900*                                  THE CALLER CAN REJECT A
004000*                                  RECORD ON AN UNRECOGNISED
004100*                                  CODE OR VALUE WITHOUT
004200*                                  ABENDING THE BATCH.
004300*  P05E00 - RAJAKMR   21/05/2002 - REQ FSD-2201 - "Au" LABEL IN
004400*                                  THE CANONICAL VECTOR WAS
004500*                                  BEING EMITTED AS "AU" - FIRST
004600*                                  ORG STANDARD REQUIRES MIXED
004700*                                  CASE. CORRECTED IN E000.
004800*  P06G00 - MATILDAWT 18/03/2004 - REQ FSD-2477 - AN ND RECORD
004900*                                  FOLLOWING A RECORD WITH A
005000*                                  LONGER TEMPORAL/ENVIRONMENTAL
005100*                                  CODE LEFT TRAILING CHARACTERS
005200*                                  FROM THE PRIOR RECORD IN THE
005300*                                  OUTPUT VECTORS - THIS ROUTINE
005400*                                  IS NOT INITIAL SO WORKING
005500*                                  STORAGE IS NOT RECLEARED
005600*                                  BETWEEN CALLS. ADDED THE
005700*                                  MOVE SPACES IN E000.
005800*----------------------------------------------------------------*
005900 EJECT
006000**********************
006100 ENVIRONMENT DIVISION.
006200**********************
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-AS400.
006500 OBJECT-COMPUTER.  IBM-AS400.
006600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006700
006800 EJECT
006900***************
007000 DATA DIVISION.
007100***************
007200 WORKING-STORAGE SECTION.
007300*************************
007400 01  FILLER              PIC X(24)  VALUE
007500     "** PROGRAM VSSVPARS  **".
007600
007700* ------------------ PROGRAM WORKING STORAGE -------------------*
007800 01  WK-N-VPARS-COUNTERS.
007900     05  WK-N-VPARS-ND-CTR       PIC 9(02) COMP VALUE ZERO.
008000*        COUNT OF METRICS DEFAULTED TO "ND" THIS RECORD -
008100*        USEFUL WHEN TRACING A REJECTED RECORD.
008200     05  FILLER                  PIC X(02).
008300
008400 01  WK-D-BASE-VALUE-AREA.
008500     05  WK-D-AV-VAL             PIC X(01).
008600     05  WK-D-AC-VAL             PIC X(01).
008700     05  WK-D-AU-VAL             PIC X(01).
008800     05  WK-D-C-VAL              PIC X(01).
008900     05  WK-D-I-VAL              PIC X(01).
009000     05  WK-D-A-VAL              PIC X(01).
009100     05  FILLER                  PIC X(02).
009200 01  WK-D-BASE-VALUE-RAW REDEFINES WK-D-BASE-VALUE-AREA
009300                                 PIC X(08).
009400*        FLAT VIEW OF THE RESOLVED BASE CODES, FOR THE TRACE
009500*        DISPLAY IN Y900-REJECT-RECORD.
009600
009700 01  WK-D-VALUE-WORK-AREA.
009800     05  WK-D-E-VAL              PIC X(03).
009900     05  WK-D-RL-VAL             PIC X(02).
010000     05  WK-D-RC-VAL             PIC X(02).
010100     05  WK-D-CDP-VAL            PIC X(02).
010200     05  WK-D-TD-VAL             PIC X(02).
010300     05  WK-D-CR-VAL             PIC X(02).
010400     05  WK-D-IR-VAL             PIC X(02).
010500     05  WK-D-AR-VAL             PIC X(02).
010600     05  FILLER                  PIC X(02).
010700 01  WK-D-VALUE-WORK-RAW REDEFINES WK-D-VALUE-WORK-AREA
010800                                 PIC X(18).
010900*        FLAT VIEW OF THE RESOLVED TEMPORAL/ENVIRONMENTAL
011000*        CODES, SAME PURPOSE AS WK-D-BASE-VALUE-RAW ABOVE.
011100
011200 01  WK-C-VPARS-SCRATCH-AREA.
011300     05  WK-C-VPARS-SCRATCH      PIC X(20) VALUE SPACES.
011400     05  FILLER                  PIC X(04).
011500 01  WK-N-VPARS-SCRATCH REDEFINES WK-C-VPARS-SCRATCH-AREA
011600                                 PIC 9(13)V99.
011700*        GENERAL-PURPOSE ALPHA/NUMERIC SCRATCH, SAME SHAPE AS
011800*        WK-C-PARAVALU/WK-N-PARAVALU USED BY THE OTHER TRF
011900*        VALIDATION ROUTINES - NOT CURRENTLY EXERCISED BY THIS
012000*        ROUTINE, RETAINED FOR CONSISTENCY WITH THE COMMON COPY
012100*        MEMBER LAYOUT.
012200
012300 EJECT
012400 LINKAGE SECTION.
012500*****************
012600 COPY VPARS.
012700 EJECT
012800********************************************
012900 PROCEDURE DIVISION USING WK-C-VPARS-RECORD.
013000********************************************
013100 MAIN-MODULE.
013200     PERFORM A000-MAIN-PROCESSING
013300        THRU A099-MAIN-PROCESSING-EX.
013400     GOBACK.
013500
013600 EJECT
013700*----------------------------------------------------------------*
013800 A000-MAIN-PROCESSING.
013900*----------------------------------------------------------------*
014000     MOVE SPACE                 TO WK-C-VPARS-ERROR-CD.
014100     MOVE ZERO                  TO WK-N-VPARS-ND-CTR.
014200
014300     PERFORM B000-RESOLVE-BASE-CODES
014400        THRU B099-RESOLVE-BASE-CODES-EX.
014500     IF  WK-C-VPARS-INVALID
014600         GO TO Y900-REJECT-RECORD
014700     END-IF.
014800
014900     PERFORM C000-RESOLVE-TEMPORAL-CODES
015000        THRU C099-RESOLVE-TEMPORAL-CODES-EX.
015100     IF  WK-C-VPARS-INVALID
015200         GO TO Y900-REJECT-RECORD
015300     END-IF.
015400
015500     PERFORM D000-RESOLVE-ENVIR-CODES
015600        THRU D099-RESOLVE-ENVIR-CODES-EX.
015700     IF  WK-C-VPARS-INVALID
015800         GO TO Y900-REJECT-RECORD
015900     END-IF.
016000
016100     PERFORM E000-BUILD-VECTORS
016200        THRU E099-BUILD-VECTORS-EX.
016300
016400 A099-MAIN-PROCESSING-EX.
016500     EXIT.
016600
016700*----------------------------------------------------------------*
016800 B000-RESOLVE-BASE-CODES.
016900*----------------------------------------------------------------*
017000*    THE SIX BASE METRICS ARE MANDATORY - NO ND VALUE IS
017100*    DEFINED FOR ANY OF THEM.
017200*----------------------------------------------------------------*
017300     EVALUATE WK-C-VPARS-I-AV-CD
017400         WHEN "L"    MOVE .395    TO WK-C-VPARS-O-AV-WT
017500         WHEN "A"    MOVE .646    TO WK-C-VPARS-O-AV-WT
017600         WHEN "N"    MOVE 1.0     TO WK-C-VPARS-O-AV-WT
017700         WHEN OTHER  MOVE "E"     TO WK-C-VPARS-ERROR-CD
017800     END-EVALUATE.
017900     MOVE WK-C-VPARS-I-AV-CD     TO WK-D-AV-VAL.
018000
018100     EVALUATE WK-C-VPARS-I-AC-CD
018200         WHEN "H"    MOVE .35     TO WK-C-VPARS-O-AC-WT
018300         WHEN "M"    MOVE .61     TO WK-C-VPARS-O-AC-WT
018400         WHEN "L"    MOVE .71     TO WK-C-VPARS-O-AC-WT
018500         WHEN OTHER  MOVE "E"     TO WK-C-VPARS-ERROR-CD
018600     END-EVALUATE.
018700     MOVE WK-C-VPARS-I-AC-CD     TO WK-D-AC-VAL.
018800
018900     EVALUATE WK-C-VPARS-I-AU-CD
019000         WHEN "M"    MOVE .45     TO WK-C-VPARS-O-AU-WT
019100         WHEN "S"    MOVE .56     TO WK-C-VPARS-O-AU-WT
019200         WHEN "N"    MOVE .704    TO WK-C-VPARS-O-AU-WT
019300         WHEN OTHER  MOVE "E"     TO WK-C-VPARS-ERROR-CD
019400     END-EVALUATE.
019500     MOVE WK-C-VPARS-I-AU-CD     TO WK-D-AU-VAL.
019600
019700     EVALUATE WK-C-VPARS-I-C-CD
019800         WHEN "N"    MOVE 0.0     TO WK-C-VPARS-O-C-WT
019900         WHEN "P"    MOVE .275    TO WK-C-VPARS-O-C-WT
020000         WHEN "C"    MOVE .660    TO WK-C-VPARS-O-C-WT
020100         WHEN OTHER  MOVE "E"     TO WK-C-VPARS-ERROR-CD
020200     END-EVALUATE.
020300     MOVE WK-C-VPARS-I-C-CD      TO WK-D-C-VAL.
020400
020500     EVALUATE WK-C-VPARS-I-I-CD
020600         WHEN "N"    MOVE 0.0     TO WK-C-VPARS-O-I-WT
020700         WHEN "P"    MOVE .275    TO WK-C-VPARS-O-I-WT
020800         WHEN "C"    MOVE .660    TO WK-C-VPARS-O-I-WT
020900         WHEN OTHER  MOVE "E"     TO WK-C-VPARS-ERROR-CD
021000     END-EVALUATE.
021100     MOVE WK-C-VPARS-I-I-CD      TO WK-D-I-VAL.
021200
021300     EVALUATE WK-C-VPARS-I-A-CD
021400         WHEN "N"    MOVE 0.0     TO WK-C-VPARS-O-A-WT
021500         WHEN "P"    MOVE .275    TO WK-C-VPARS-O-A-WT
021600         WHEN "C"    MOVE .660    TO WK-C-VPARS-O-A-WT
021700         WHEN OTHER  MOVE "E"     TO WK-C-VPARS-ERROR-CD
021800     END-EVALUATE.
021900     MOVE WK-C-VPARS-I-A-CD      TO WK-D-A-VAL.
022000
022100 B099-RESOLVE-BASE-CODES-EX.
022200     EXIT.
022300
022400*----------------------------------------------------------------*
022500 C000-RESOLVE-TEMPORAL-CODES.
022600*----------------------------------------------------------------*
022700*    E, RL AND RC ARE OPTIONAL - A BLANK CODE DEFAULTS TO THE
022800*    "NOT DEFINED" WEIGHT OF 1.0 FOR ALL THREE.
022900*----------------------------------------------------------------*
023000     IF  WK-C-VPARS-I-E-CD = SPACES
023100         MOVE 1.0                TO WK-C-VPARS-O-E-WT
023200         MOVE "ND"                TO WK-D-E-VAL
023300         ADD 1                   TO WK-N-VPARS-ND-CTR
023400     ELSE
023500         EVALUATE WK-C-VPARS-I-E-CD
023600             WHEN "U"    MOVE .85     TO WK-C-VPARS-O-E-WT
023700             WHEN "POC"  MOVE .90     TO WK-C-VPARS-O-E-WT
023800             WHEN "F"    MOVE .95     TO WK-C-VPARS-O-E-WT
023900             WHEN "H"    MOVE 1.0     TO WK-C-VPARS-O-E-WT
024000             WHEN "ND"   MOVE 1.0     TO WK-C-VPARS-O-E-WT
024100                         ADD 1        TO WK-N-VPARS-ND-CTR
024200             WHEN OTHER  MOVE "E"     TO WK-C-VPARS-ERROR-CD
024300         END-EVALUATE
024400         MOVE WK-C-VPARS-I-E-CD  TO WK-D-E-VAL
024500     END-IF.
024600
024700     IF  WK-C-VPARS-I-RL-CD = SPACES
024800         MOVE 1.0                TO WK-C-VPARS-O-RL-WT
024900         MOVE "ND"                TO WK-D-RL-VAL
025000         ADD 1                   TO WK-N-VPARS-ND-CTR
025100     ELSE
025200         EVALUATE WK-C-VPARS-I-RL-CD
025300             WHEN "OF"   MOVE .87     TO WK-C-VPARS-O-RL-WT
025400             WHEN "TF"   MOVE .90     TO WK-C-VPARS-O-RL-WT
025500             WHEN "W"    MOVE .95     TO WK-C-VPARS-O-RL-WT
025600             WHEN "U"    MOVE 1.0     TO WK-C-VPARS-O-RL-WT
025700             WHEN "ND"   MOVE 1.0     TO WK-C-VPARS-O-RL-WT
025800                         ADD 1        TO WK-N-VPARS-ND-CTR
025900             WHEN OTHER  MOVE "E"     TO WK-C-VPARS-ERROR-CD
026000         END-EVALUATE
026100         MOVE WK-C-VPARS-I-RL-CD TO WK-D-RL-VAL
026200     END-IF.
026300
026400     IF  WK-C-VPARS-I-RC-CD = SPACES
026500         MOVE 1.0                TO WK-C-VPARS-O-RC-WT
026600         MOVE "ND"                TO WK-D-RC-VAL
026700         ADD 1                   TO WK-N-VPARS-ND-CTR
026800     ELSE
026900         EVALUATE WK-C-VPARS-I-RC-CD
027000             WHEN "UC"   MOVE .90     TO WK-C-VPARS-O-RC-WT
027100             WHEN "UR"   MOVE .95     TO WK-C-VPARS-O-RC-WT
027200             WHEN "C"    MOVE 1.0     TO WK-C-VPARS-O-RC-WT
027300             WHEN "ND"   MOVE 1.0     TO WK-C-VPARS-O-RC-WT
027400                         ADD 1        TO WK-N-VPARS-ND-CTR
027500             WHEN OTHER  MOVE "E"     TO WK-C-VPARS-ERROR-CD
027600         END-EVALUATE
027700         MOVE WK-C-VPARS-I-RC-CD TO WK-D-RC-VAL
027800     END-IF.
027900
028000 C099-RESOLVE-TEMPORAL-CODES-EX.
028100     EXIT.
028200
028300*----------------------------------------------------------------*
028400 D000-RESOLVE-ENVIR-CODES.
028500*----------------------------------------------------------------*
028600*    CDP/TD/CR/IR/AR ARE OPTIONAL - A BLANK CODE DEFAULTS TO
028700*    EACH METRIC'S OWN "NOT DEFINED" WEIGHT (CDP=0.0, THE
028800*    OTHER FOUR = 1.0).
028900*----------------------------------------------------------------*
029000     IF  WK-C-VPARS-I-CDP-CD = SPACES
029100         MOVE 0.0                TO WK-C-VPARS-O-CDP-WT
029200         MOVE "ND"                TO WK-D-CDP-VAL
029300         ADD 1                   TO WK-N-VPARS-ND-CTR
029400     ELSE
029500         EVALUATE WK-C-VPARS-I-CDP-CD
029600             WHEN "N"    MOVE 0.0     TO WK-C-VPARS-O-CDP-WT
029700             WHEN "L"    MOVE .1      TO WK-C-VPARS-O-CDP-WT
029800             WHEN "LM"   MOVE .3      TO WK-C-VPARS-O-CDP-WT
029900             WHEN "MH"   MOVE .4      TO WK-C-VPARS-O-CDP-WT
030000             WHEN "H"    MOVE .5      TO WK-C-VPARS-O-CDP-WT
030100             WHEN "ND"   MOVE 0.0     TO WK-C-VPARS-O-CDP-WT
030200                         ADD 1        TO WK-N-VPARS-ND-CTR
030300             WHEN OTHER  MOVE "E"     TO WK-C-VPARS-ERROR-CD
030400         END-EVALUATE
030500         MOVE WK-C-VPARS-I-CDP-CD TO WK-D-CDP-VAL
030600     END-IF.
030700
030800     IF  WK-C-VPARS-I-TD-CD = SPACES
030900         MOVE 1.0                TO WK-C-VPARS-O-TD-WT
031000         MOVE "ND"                TO WK-D-TD-VAL
031100         ADD 1                   TO WK-N-VPARS-ND-CTR
031200     ELSE
031300         EVALUATE WK-C-VPARS-I-TD-CD
031400             WHEN "N"    MOVE 0.0     TO WK-C-VPARS-O-TD-WT
031500             WHEN "L"    MOVE .25     TO WK-C-VPARS-O-TD-WT
031600             WHEN "M"    MOVE .75     TO WK-C-VPARS-O-TD-WT
031700             WHEN "H"    MOVE 1.0     TO WK-C-VPARS-O-TD-WT
031800             WHEN OTHER  MOVE "E"     TO WK-C-VPARS-ERROR-CD
031900         END-EVALUATE
032000         MOVE WK-C-VPARS-I-TD-CD TO WK-D-TD-VAL
032100     END-IF.
032200
032300     IF  WK-C-VPARS-I-CR-CD = SPACES
032400         MOVE 1.0                TO WK-C-VPARS-O-CR-WT
032500         MOVE "ND"                TO WK-D-CR-VAL
032600         ADD 1                   TO WK-N-VPARS-ND-CTR
032700     ELSE
032800         EVALUATE WK-C-VPARS-I-CR-CD
032900             WHEN "L"    MOVE .5      TO WK-C-VPARS-O-CR-WT
033000             WHEN "M"    MOVE 1.0     TO WK-C-VPARS-O-CR-WT
033100             WHEN "H"    MOVE 1.51    TO WK-C-VPARS-O-CR-WT
033200             WHEN OTHER  MOVE "E"     TO WK-C-VPARS-ERROR-CD
033300         END-EVALUATE
033400         MOVE WK-C-VPARS-I-CR-CD TO WK-D-CR-VAL
033500     END-IF.
033600
033700     IF  WK-C-VPARS-I-IR-CD = SPACES
033800         MOVE 1.0                TO WK-C-VPARS-O-IR-WT
033900         MOVE "ND"                TO WK-D-IR-VAL
034000         ADD 1                   TO WK-N-VPARS-ND-CTR
034100     ELSE
034200         EVALUATE WK-C-VPARS-I-IR-CD
034300             WHEN "L"    MOVE .5      TO WK-C-VPARS-O-IR-WT
034400             WHEN "M"    MOVE 1.0     TO WK-C-VPARS-O-IR-WT
034500             WHEN "H"    MOVE 1.51    TO WK-C-VPARS-O-IR-WT
034600             WHEN OTHER  MOVE "E"     TO WK-C-VPARS-ERROR-CD
034700         END-EVALUATE
034800         MOVE WK-C-VPARS-I-IR-CD TO WK-D-IR-VAL
034900     END-IF.
035000
035100     IF  WK-C-VPARS-I-AR-CD = SPACES
035200         MOVE 1.0                TO WK-C-VPARS-O-AR-WT
035300         MOVE "ND"                TO WK-D-AR-VAL
035400         ADD 1                   TO WK-N-VPARS-ND-CTR
035500     ELSE
035600         EVALUATE WK-C-VPARS-I-AR-CD
035700             WHEN "L"    MOVE .5      TO WK-C-VPARS-O-AR-WT
035800             WHEN "M"    MOVE 1.0     TO WK-C-VPARS-O-AR-WT
035900             WHEN "H"    MOVE 1.51    TO WK-C-VPARS-O-AR-WT
036000             WHEN OTHER  MOVE "E"     TO WK-C-VPARS-ERROR-CD
036100         END-EVALUATE
036200         MOVE WK-C-VPARS-I-AR-CD TO WK-D-AR-VAL
036300     END-IF.
036400
036500 D099-RESOLVE-ENVIR-CODES-EX.
036600     EXIT.
036700
036800*----------------------------------------------------------------*
036900 E000-BUILD-VECTORS.
037000*----------------------------------------------------------------*
037100*    CANONICAL VECTORS ARE RE-EMITTED IN THE FIXED METRIC ORDER
037200*    OF THE STANDARD, NOT THE ORDER THE INPUT RECORD HAPPENED
037300*    TO CARRY THEM IN - THE INPUT IS ALREADY POSITIONAL SO THIS
037400*    IS SIMPLY A MATTER OF FORMATTING.  THE TEMPORAL AND
037500*    ENVIRONMENTAL PIECES VARY IN LENGTH RECORD TO RECORD (E.G.
037600*    "ND" VS "POC") SO EACH VECTOR IS BLANKED BEFORE THE STRING
037700*    OR A SHORTER VALUE WOULD LEAVE THE PRIOR RECORD'S TAIL
037800*    BEHIND - THIS ROUTINE IS NOT INITIAL, ITS WORKING STORAGE
037900*    IS NOT RECLEARED BY THE SYSTEM BETWEEN CALLS.
038000*----------------------------------------------------------------*
038100     MOVE SPACES TO WK-C-VPARS-O-BASE-VECT
038200                     WK-C-VPARS-O-TEMP-VECT
038300                     WK-C-VPARS-O-ENVR-VECT.
038400
038500     STRING  "AV:"               DELIMITED BY SIZE
038600             WK-D-AV-VAL         DELIMITED BY SPACE
038700             "/AC:"              DELIMITED BY SIZE
038800             WK-D-AC-VAL         DELIMITED BY SPACE
038900             "/Au:"              DELIMITED BY SIZE
039000             WK-D-AU-VAL         DELIMITED BY SPACE
039100             "/C:"               DELIMITED BY SIZE
039200             WK-D-C-VAL          DELIMITED BY SPACE
039300             "/I:"               DELIMITED BY SIZE
039400             WK-D-I-VAL          DELIMITED BY SPACE
039500             "/A:"               DELIMITED BY SIZE
039600             WK-D-A-VAL          DELIMITED BY SPACE
039700        INTO WK-C-VPARS-O-BASE-VECT
039800     END-STRING.
039900
040000     STRING  WK-C-VPARS-O-BASE-VECT DELIMITED BY SPACE
040100             "/E:"               DELIMITED BY SIZE
040200             WK-D-E-VAL          DELIMITED BY SPACE
040300             "/RL:"              DELIMITED BY SIZE
040400             WK-D-RL-VAL         DELIMITED BY SPACE
040500             "/RC:"              DELIMITED BY SIZE
040600             WK-D-RC-VAL         DELIMITED BY SPACE
040700        INTO WK-C-VPARS-O-TEMP-VECT
040800     END-STRING.
040900
041000     STRING  WK-C-VPARS-O-TEMP-VECT DELIMITED BY SPACE
041100             "/CDP:"             DELIMITED BY SIZE
041200             WK-D-CDP-VAL        DELIMITED BY SPACE
041300             "/TD:"              DELIMITED BY SIZE
041400             WK-D-TD-VAL         DELIMITED BY SPACE
041500             "/CR:"              DELIMITED BY SIZE
041600             WK-D-CR-VAL         DELIMITED BY SPACE
041700             "/IR:"              DELIMITED BY SIZE
041800             WK-D-IR-VAL         DELIMITED BY SPACE
041900             "/AR:"              DELIMITED BY SIZE
042000             WK-D-AR-VAL         DELIMITED BY SPACE
042100        INTO WK-C-VPARS-O-ENVR-VECT
042200     END-STRING.
042300
042400 E099-BUILD-VECTORS-EX.
042500     EXIT.
042600
042700*----------------------------------------------------------------*
042800 Y900-REJECT-RECORD.
042900*----------------------------------------------------------------*
043000*    REACHED ONLY WHEN AN UNRECOGNISED CODE OR VALUE WAS FOUND
043100*    IN B000/C000/D000 - RETURNS IMMEDIATELY WITH
043200*    WK-C-VPARS-ERROR-CD SET, SAME Y900 ABEND-STYLE NAMING
043300*    USED BY THE OTHER TRF VALIDATION ROUTINES.
043400*----------------------------------------------------------------*
043500     DISPLAY "VSSVPARS - REJECTED CODES " WK-D-BASE-VALUE-RAW
043600             " / " WK-D-VALUE-WORK-RAW.
043700     GOBACK.
043800 Y999-REJECT-RECORD-EX.
043900     EXIT.
044000
044100******************************************************************
044200*************** END OF PROGRAM SOURCE  VSSVPARS ***************
044300******************************************************************
