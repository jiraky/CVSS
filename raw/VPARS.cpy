000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* P01A00 22/11/1989 ACNMWT  VULN SCORING BATCH - PHASE 1
000500*                   INITIAL LINKAGE COPYBOOK FOR CALL TO
000600*                   VSSVPARS - RESOLVES THE 14 METRIC CODES
000700*                   TO THEIR CVSS WEIGHTS AND BUILDS THE THREE
000800*                   CANONICAL VECTOR STRINGS.
000900*****************************************************************
001000* P03C00 09/01/1999 ACNMWT  ADDED WK-C-VPARS-ERROR-CD SO THE
001100*                   CALLING PROGRAM CAN REJECT A RECORD ON AN
001200*                   UNRECOGNISED CODE OR VALUE WITHOUT ABENDING.
001300*****************************************************************
001400
001500 01  WK-C-VPARS-RECORD.
001600     05  WK-C-VPARS-INPUT.
001700         10  WK-C-VPARS-I-AV-CD       PIC X(01).
001800         10  WK-C-VPARS-I-AC-CD       PIC X(01).
001900         10  WK-C-VPARS-I-AU-CD       PIC X(01).
002000         10  WK-C-VPARS-I-C-CD        PIC X(01).
002100         10  WK-C-VPARS-I-I-CD        PIC X(01).
002200         10  WK-C-VPARS-I-A-CD        PIC X(01).
002300         10  WK-C-VPARS-I-E-CD        PIC X(03).
002400         10  WK-C-VPARS-I-RL-CD       PIC X(02).
002500         10  WK-C-VPARS-I-RC-CD       PIC X(02).
002600         10  WK-C-VPARS-I-CDP-CD      PIC X(02).
002700         10  WK-C-VPARS-I-TD-CD       PIC X(01).
002800         10  WK-C-VPARS-I-CR-CD       PIC X(01).
002900         10  WK-C-VPARS-I-IR-CD       PIC X(01).
003000         10  WK-C-VPARS-I-AR-CD       PIC X(01).
003100
003200     05  WK-C-VPARS-OUTPUT.
003300         10  WK-C-VPARS-ERROR-CD      PIC X(01).
003400             88  WK-C-VPARS-VALID              VALUE SPACE.
003500             88  WK-C-VPARS-INVALID             VALUE "E".
003600         10  WK-C-VPARS-O-AV-WT       PIC S9(01)V9(03) COMP-3.
003700         10  WK-C-VPARS-O-AC-WT       PIC S9(01)V9(03) COMP-3.
003800         10  WK-C-VPARS-O-AU-WT       PIC S9(01)V9(03) COMP-3.
003900         10  WK-C-VPARS-O-C-WT        PIC S9(01)V9(03) COMP-3.
004000         10  WK-C-VPARS-O-I-WT        PIC S9(01)V9(03) COMP-3.
004100         10  WK-C-VPARS-O-A-WT        PIC S9(01)V9(03) COMP-3.
004200         10  WK-C-VPARS-O-E-WT        PIC S9(01)V9(03) COMP-3.
004300         10  WK-C-VPARS-O-RL-WT       PIC S9(01)V9(03) COMP-3.
004400         10  WK-C-VPARS-O-RC-WT       PIC S9(01)V9(03) COMP-3.
004500         10  WK-C-VPARS-O-CDP-WT      PIC S9(01)V9(03) COMP-3.
004600         10  WK-C-VPARS-O-TD-WT       PIC S9(01)V9(03) COMP-3.
004700         10  WK-C-VPARS-O-CR-WT       PIC S9(01)V9(03) COMP-3.
004800         10  WK-C-VPARS-O-IR-WT       PIC S9(01)V9(03) COMP-3.
004900         10  WK-C-VPARS-O-AR-WT       PIC S9(01)V9(03) COMP-3.
005000         10  WK-C-VPARS-O-BASE-VECT   PIC X(32).
005100         10  WK-C-VPARS-O-TEMP-VECT   PIC X(48).
005200         10  WK-C-VPARS-O-ENVR-VECT   PIC X(80).
005300         10  FILLER                   PIC X(04).
005400*            RESERVED FOR FUTURE METRIC EXPANSION
