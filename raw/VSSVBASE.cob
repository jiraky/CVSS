000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VSSVBASE.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   GLOBAL SECURITY SYSTEMS - AS/400 PRODUCTION.
000700 DATE-WRITTEN.   03 FEB 1992.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - AUTHORISED PERSONNEL ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE COMPUTES THE CVSS BASE SCORE FROM
001200*               THE SIX RESOLVED BASE METRIC WEIGHTS (AV, AC,
001300*               AU, C, I, A) PASSED BY THE CALLING PROGRAM.
001400*               THE FORMULA AND ROUNDING RULE ARE FIXED BY THE
001500*               CVSS V2 STANDARD (FIRST.ORG) AND ARE NOT
001600*               PARAMETER-FILE DRIVEN.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100*  DSLIMX - DESMONDL  03/02/1992 - INITIAL VERSION FOR THE
002200*                                  VULNERABILITY SCORING BATCH.
002300*  DSLIMX - DESMONDL  19/09/1993 - CORRECTED THE F(IMPACT)
002400*                                  CONSTANT FROM 1.17 (TRUNCATED)
002500*                                  TO 1.176 PER THE STANDARD -
002600*                                  WAS UNDERSTATING EVERY
002700*                                  NON-ZERO BASE SCORE.
002800*  Y2K004 - RAJAKMR   17/11/1998 - YEAR 2000 COMPLIANCE REVIEW -
002900*                                  NO DATE FIELDS PROCESSED BY
003000*                                  THIS ROUTINE, NO CHANGE
003100*                                  REQUIRED, SIGNED OFF PER Y2K
003200*                                  PROJECT PLAN.
003300*  P06F00 - MATILDAWT 11/06/2000 - REQ FSD-1187 - ROUNDING WAS
003400*                                  TRUNCATING INSTEAD OF
003500*                                  ROUNDING HALF-UP ON THE
003600*                                  COMPUTE OF WK-N-BASE-RND -
003700*                                  ADDED ROUNDED PHRASE.
003800*----------------------------------------------------------------*
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004700
004800 EJECT
004900***************
005000 DATA DIVISION.
005100***************
005200 WORKING-STORAGE SECTION.
005300*************************
005400 01  FILLER              PIC X(24)  VALUE
005500     "** PROGRAM VSSVBASE  **".
005600
005700* ------------------ PROGRAM WORKING STORAGE -------------------*
005800 01  WK-N-VBASE-WORK-AREA.
005900     05  WK-N-VBASE-IMPACT       PIC S9(02)V9(04) COMP-3
006000                                 VALUE ZERO.
006100     05  WK-N-VBASE-EXPLOIT      PIC S9(02)V9(04) COMP-3
006200                                 VALUE ZERO.
006300     05  WK-N-VBASE-FIMPACT      PIC S9(01)V9(03) COMP-3
006400                                 VALUE ZERO.
006500     05  WK-N-VBASE-RAWSCORE     PIC S9(02)V9(04) COMP-3
006600                                 VALUE ZERO.
006700     05  WK-N-VBASE-SCALE10      PIC S9(03)       COMP
006800                                 VALUE ZERO.
006900*        SUBSCRIPT-LIKE SCRATCH USED TO HOLD THE "TIMES 10,
007000*        ROUND, DIVIDE BY 10" INTERMEDIATE FOR THE STANDARD
007100*        ROUND-TO-1-DECIMAL RULE.
007200     05  FILLER                  PIC X(02).
007300
007400 01  WK-C-VBASE-WORK-AREA.
007500     05  WK-C-VBASE-1-MINUS-C    PIC X(06) VALUE SPACES.
007600     05  WK-N-VBASE-1-MINUS-C REDEFINES WK-C-VBASE-1-MINUS-C
007700                                 PIC S9(01)V9(04).
007800     05  WK-C-VBASE-1-MINUS-I    PIC X(06) VALUE SPACES.
007900     05  WK-N-VBASE-1-MINUS-I REDEFINES WK-C-VBASE-1-MINUS-I
008000                                 PIC S9(01)V9(04).
008100     05  WK-C-VBASE-1-MINUS-A    PIC X(06) VALUE SPACES.
008200     05  WK-N-VBASE-1-MINUS-A REDEFINES WK-C-VBASE-1-MINUS-A
008300                                 PIC S9(01)V9(04).
008400*        THREE-WAY ALPHA/NUMERIC SCRATCH REDEFINE, SAME SHAPE
008500*        AS WK-N-PARAVALU REDEFINES WK-C-PARAVALU USED BY THE
008600*        OTHER TRF VALIDATION ROUTINES - HERE HOLDING THE
008700*        THREE (1-C)/(1-I)/(1-A) FACTORS OF THE IMPACT FORMULA.
008800     05  FILLER                  PIC X(02).
008900
009000 EJECT
009100 LINKAGE SECTION.
009200*****************
009300 COPY VBASE.
009400 EJECT
009500********************************************
009600 PROCEDURE DIVISION USING WK-C-VBASE-RECORD.
009700********************************************
009800 MAIN-MODULE.
009900     PERFORM B000-COMPUTE-BASE-SCORE
010000        THRU B099-COMPUTE-BASE-SCORE-EX.
010100     GOBACK.
010200
010300 EJECT
010400*----------------------------------------------------------------*
010500 B000-COMPUTE-BASE-SCORE.
010600*----------------------------------------------------------------*
010700*    IMPACT         = 10.41 * (1-(1-C)*(1-I)*(1-A))
010800*    EXPLOITABILITY = 20 * AV * AC * AU
010900*    F(IMPACT)      = 0 IF IMPACT = 0, ELSE 1.176
011000*    BASESCORE      = ROUND1(((0.6*IMPACT)+(0.4*EXPLOIT)-1.5)
011100*                             * F(IMPACT))
011200*----------------------------------------------------------------*
011300     COMPUTE WK-N-VBASE-1-MINUS-C =
011400             1 - WK-C-VBASE-I-C-WT.
011500     COMPUTE WK-N-VBASE-1-MINUS-I =
011600             1 - WK-C-VBASE-I-I-WT.
011700     COMPUTE WK-N-VBASE-1-MINUS-A =
011800             1 - WK-C-VBASE-I-A-WT.
011900
012000     COMPUTE WK-N-VBASE-IMPACT ROUNDED =
012100             10.41 * (1 - (WK-N-VBASE-1-MINUS-C *
012200                           WK-N-VBASE-1-MINUS-I *
012300                           WK-N-VBASE-1-MINUS-A)).
012400
012500     COMPUTE WK-N-VBASE-EXPLOIT ROUNDED =
012600             20 * WK-C-VBASE-I-AV-WT
012700                * WK-C-VBASE-I-AC-WT
012800                * WK-C-VBASE-I-AU-WT.
012900
013000     IF  WK-N-VBASE-IMPACT = ZERO
013100         MOVE ZERO               TO WK-N-VBASE-FIMPACT
013200     ELSE
013300         MOVE 1.176              TO WK-N-VBASE-FIMPACT
013400     END-IF.
013500
013600     COMPUTE WK-N-VBASE-RAWSCORE ROUNDED =
013700             ((0.6 * WK-N-VBASE-IMPACT) +
013800              (0.4 * WK-N-VBASE-EXPLOIT) - 1.5)
013900              * WK-N-VBASE-FIMPACT.
014000
014100     PERFORM Y800-ROUND-TO-1-DECIMAL
014200        THRU Y899-ROUND-TO-1-DECIMAL-EX.
014300
014400     MOVE WK-N-VBASE-RAWSCORE    TO WK-C-VBASE-O-BASE-SCORE.
014500
014600 B099-COMPUTE-BASE-SCORE-EX.
014700     EXIT.
014800
014900*----------------------------------------------------------------*
015000 Y800-ROUND-TO-1-DECIMAL.
015100*----------------------------------------------------------------*
015200*    STANDARD ROUND-TO-1-DECIMAL RULE - MULTIPLY BY 10, ROUND
015300*    TO THE NEAREST WHOLE NUMBER (HALF-UP), DIVIDE BY 10.
015400*----------------------------------------------------------------*
015500     COMPUTE WK-N-VBASE-SCALE10 ROUNDED =
015600             WK-N-VBASE-RAWSCORE * 10.
015700     COMPUTE WK-N-VBASE-RAWSCORE =
015800             WK-N-VBASE-SCALE10 / 10.
015900 Y899-ROUND-TO-1-DECIMAL-EX.
016000     EXIT.
016100
016200******************************************************************
016300*************** END OF PROGRAM SOURCE  VSSVBASE ***************
016400******************************************************************
