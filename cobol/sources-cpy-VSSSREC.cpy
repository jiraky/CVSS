000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* P01A00 12/06/1991 ACNMWT  VULN SCORING BATCH - PHASE 1
000500*                   INITIAL COPYBOOK - RAW RECORD PLUS
000600*                   REDEFINES BREAKOUT OF THE COMPUTED SCORE
000700*                   RECORD, SAME SHAPE AS THE INBOUND COPYBOOK.
000800*****************************************************************
000900* P02B00 14/03/1993 ACNMWT  WIDENED ENVIRONMENTAL-VECTOR FROM
001000*                   64 TO 80 BYTES TO CARRY ALL FIVE
001100*                   ENVIRONMENTAL METRIC PAIRS IN FULL.
001200*****************************************************************
001300* Y2K02  17/11/1998 ACNRAJ  YEAR 2000 COMPLIANCE REVIEW - NO
001400*                   DATE FIELDS IN THIS RECORD, NO CHANGE
001500*                   REQUIRED, SIGNED OFF PER Y2K PROJECT PLAN.
001600*****************************************************************
001700
001800 05  VSR-RECORD                  PIC X(180).
001900
002000*****************************************************************
002100* I-O FORMAT: VSR-REC
002200* TO FILE VULSCOR  (VULNERABILITY SCORE - ONE COMPUTED RESULT
002300* PER INPUT VECTOR, SAME SEQUENCE AS THE INPUT FILE)
002400*****************************************************************
002500
002600 05  VSR-REC REDEFINES VSR-RECORD.
002700     10  VSR-VULN-ID              PIC X(10).
002800*        VULNERABILITY IDENTIFIER, CARRIED FROM VVR-VULN-ID
002900
003000     10  VSR-BASE-VECTOR          PIC X(32).
003100*        CANONICAL BASE VECTOR - AV/AC/AU/C/I/A IN FIXED ORDER
003200
003300     10  VSR-BASE-SCORE           PIC S9(02)V9(01).
003400*        BASE SCORE  0.0 - 10.0
003500
003600     10  VSR-TEMPORAL-VECTOR      PIC X(48).
003700*        CANONICAL BASE + TEMPORAL VECTOR - ADDS E/RL/RC
003800
003900     10  VSR-TEMPORAL-SCORE       PIC S9(02)V9(01).
004000*        TEMPORAL SCORE  0.0 - 10.0
004100
004200     10  VSR-ENVIRONMENTAL-VECTOR PIC X(80).
004300*        CANONICAL BASE+TEMPORAL+ENVIRONMENTAL VECTOR - ADDS
004400*        CDP/TD/CR/IR/AR
004500
004600     10  VSR-ENVIRONMENTAL-SCORE  PIC S9(02)V9(01).
004700*        ENVIRONMENTAL SCORE  0.0 - 10.0
004800
004900     10  FILLER                   PIC X(01).
005000*        RESERVED FOR FUTURE USE
