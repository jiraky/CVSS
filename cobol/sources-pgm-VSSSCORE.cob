000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      VSSSCORE IS INITIAL.
000500 AUTHOR.          MATILDA WEE TL.
000600 INSTALLATION.    GLOBAL SECURITY SYSTEMS - AS/400 PRODUCTION.
000700 DATE-WRITTEN.    12 JUNE 1991.
000800 DATE-COMPILED.
000900 SECURITY.        CONFIDENTIAL - AUTHORISED PERSONNEL ONLY.
001000*
001100*DESCRIPTION :  NIGHTLY BATCH DRIVER FOR THE VULNERABILITY
001200*               SCORING RUN.  READS ONE VULNERABILITY VECTOR
001300*               PER RECORD FROM VULVECT, CALLS THE THREE
001400*               SCORING SUBROUTINES (VSSVPARS, VSSVBASE,
001500*               VSSVENVR) AND WRITES THE BASE/TEMPORAL/
001600*               ENVIRONMENTAL RESULT TO VULSCOR.  RECORDS
001700*               CARRYING AN UNRECOGNISED METRIC CODE ARE
001800*               COUNTED AND REJECTED, NOT WRITTEN TO OUTPUT.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300*  ACNMWT - MATILDAWT 12/06/1991 - INITIAL VERSION OF THE
002400*                                  VULNERABILITY SCORING BATCH
002500*                                  DRIVER.
002600*  DSLIMX - DESMONDL  14/03/1993 - ADDED THE REJECT COUNT TO THE
002700*                                  END-OF-JOB DISPLAY - PRIOR
002800*                                  RELEASE ONLY SHOWED RECORDS
002900*                                  WRITTEN, OPERATIONS COULD NOT
003000*                                  TELL A CLEAN RUN FROM ONE
003100*                                  WITH BAD INPUT.
003200*  Y2K01  - RAJAKMR   17/11/1998 - YEAR 2000 COMPLIANCE REVIEW -
003300*                                  NO DATE FIELDS PROCESSED BY
003400*                                  THIS PROGRAM, NO CHANGE
003500*                                  REQUIRED, SIGNED OFF PER Y2K
003600*                                  PROJECT PLAN.
003700*  P08H00 - RAJAKMR   21/05/2002 - REQ FSD-1811 - UPSI-0 ADDED
003800*                                  TO ALLOW A TEST RUN TO SKIP
003900*                                  THE OPEN OUTPUT OF VULSCOR
004000*                                  AND DISPLAY COUNTS ONLY -
004100*                                  OPERATIONS WANTED A DRY RUN
004200*                                  MODE BEFORE THE MONTH-END
004300*                                  SCORING REFRESH.
004400*  P09J00 - MATILDAWT 06/09/2003 - REQ FSD-2390 - NO CHANGE IN
004500*                                  THIS PROGRAM - RELEASED
004600*                                  TOGETHER WITH THE VSSVENVR
004700*                                  ADJUSTEDIMPACT CAP FIX.
004800*  P10K00 - DESMONDL  02/11/2004 - REQ FSD-2603 - Y700 NOW TESTS
004900*                                  THE NUMERIC REDEFINE OF THE
005000*                                  VULN ID BEFORE DISPLAYING A
005100*                                  REJECTED RECORD - HELP DESK
005200*                                  WAS CONFUSING THE NUMERIC
005300*                                  TICKET NUMBERS SENT BY THE
005400*                                  ASSET FEED FOR CVE NUMBERS
005500*                                  WHEN CHASING A REJECT.
005600*----------------------------------------------------------------*
005700 EJECT
005800**********************
005900 ENVIRONMENT DIVISION.
006000**********************
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-AS400.
006300 OBJECT-COMPUTER.  IBM-AS400.
006400 SPECIAL-NAMES.     LOCAL-DATA IS LOCAL-DATA-AREA
006500                    UPSI-0 IS UPSI-SWITCH-0
006600                      ON  STATUS IS U0-ON
006700                      OFF STATUS IS U0-OFF.
006800*        UPSI-0 ON = DRY-RUN MODE, VULSCOR IS NOT OPENED FOR
006900*        OUTPUT AND NO RECORDS ARE WRITTEN - COUNTS ONLY.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT VULVECT   ASSIGN TO VULVECT
007400                       ORGANIZATION IS LINE SEQUENTIAL
007500                       FILE STATUS IS WK-C-FILE-STATUS.
007600
007700     SELECT VULSCOR   ASSIGN TO VULSCOR
007800                       ORGANIZATION IS LINE SEQUENTIAL
007900                       FILE STATUS IS WK-C-FILE-STATUS.
008000
008100 EJECT
008200***************
008300 DATA DIVISION.
008400***************
008500 FILE SECTION.
008600*****************
008700 FD  VULVECT
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS VVR-VULVECT-REC
009000     RECORD CONTAINS 40 CHARACTERS.
009100 01  VVR-VULVECT-REC.
009200     COPY VSSVREC.
009300
009400 FD  VULSCOR
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS VSR-VULSCOR-REC
009700     RECORD CONTAINS 180 CHARACTERS.
009800 01  VSR-VULSCOR-REC.
009900     COPY VSSSREC.
010000
010100 EJECT
010200 WORKING-STORAGE SECTION.
010300*************************
010400 01  FILLER              PIC X(24)  VALUE
010500     "** PROGRAM VSSSCORE  **".
010600
010700 01  WK-C-COMMON.
010800 COPY VSSCMWS.
010900
011000* ------------------ PROGRAM WORKING STORAGE -------------------*
011100 01  WK-N-VSCORE-COUNTERS.
011200     05  WK-N-VSCORE-READ-CTR     PIC 9(07) COMP.
011300     05  WK-N-VSCORE-WRITE-CTR    PIC 9(07) COMP.
011400     05  WK-N-VSCORE-REJECT-CTR   PIC 9(07) COMP.
011500     05  FILLER                   PIC X(02).
011600
011700 01  WK-C-VSCORE-EOF-SWITCH       PIC X(01) VALUE "N".
011800     88  WK-C-VSCORE-END-OF-INPUT           VALUE "Y".
011900
012000* ---- RAW/NAMED REDEFINE OF THE VULN ID CARRIED BETWEEN CALLS --*
012100 01  WK-C-VSCORE-VULN-ID          PIC X(10) VALUE SPACES.
012200 01  WK-N-VSCORE-VULN-ID REDEFINES WK-C-VSCORE-VULN-ID
012300                                   PIC 9(10).
012400*        THE VULN ID IS NORMALLY ALPHANUMERIC (E.G. A CVE
012500*        NUMBER) BUT SOME FEEDS SEND A PURELY NUMERIC TICKET
012600*        NUMBER - THE NUMERIC REDEFINE LETS Y700 TEST FOR THAT
012700*        CASE ON A DISPLAY OF SUSPECT RECORDS.
012800
012900 01  WK-C-VSCORE-SCORE-AREA.
013000     05  WK-C-VSCORE-BASE-SCORE   PIC S9(02)V9(01) VALUE ZERO.
013100     05  WK-N-VSCORE-BASE-SCORE REDEFINES
013200                                 WK-C-VSCORE-BASE-SCORE
013300                                 PIC S99V9.
013400     05  WK-C-VSCORE-TEMP-SCORE   PIC S9(02)V9(01) VALUE ZERO.
013500     05  WK-N-VSCORE-TEMP-SCORE REDEFINES
013600                                 WK-C-VSCORE-TEMP-SCORE
013700                                 PIC S99V9.
013800     05  WK-C-VSCORE-ENVR-SCORE   PIC S9(02)V9(01) VALUE ZERO.
013900     05  WK-N-VSCORE-ENVR-SCORE REDEFINES
014000                                 WK-C-VSCORE-ENVR-SCORE
014100                                 PIC S99V9.
014200*        THREE ALPHA/NUMERIC SCORE REDEFINES, SAME SHAPE AS THE
014300*        SCRATCH REDEFINES IN VSSVBASE/VSSVENVR - THE ALPHA
014400*        VIEW IS WHAT GETS MOVED STRAIGHT TO THE OUTPUT RECORD,
014500*        THE NUMERIC VIEW IS WHAT Y700 TESTS FOR A NEGATIVE OR
014600*        OUT-OF-RANGE SCORE BEFORE THE RECORD IS WRITTEN.
014700     05  FILLER                   PIC X(02).
014800
014900* ---- CALL PARAMETER AREAS FOR THE THREE SCORING SUBROUTINES ---*
015000 COPY VPARS.
015100 COPY VBASE.
015200 COPY VENVR.
015300
015400 EJECT
015500*        VSSSCORE HAS NO LINKAGE SECTION OF ITS OWN - IT IS THE
015600*        TOP OF THE CALL CHAIN, NOT ITSELF CALLED BY A PARENT.
015700 EJECT
015800 PROCEDURE DIVISION.
015900*********************
016000 MAIN-MODULE.
016100     PERFORM A000-OPEN-FILES
016200        THRU A099-OPEN-FILES-EX.
016300
016400     PERFORM B000-PROCESS-VULVECT
016500        THRU B099-PROCESS-VULVECT-EX
016600        UNTIL WK-C-VSCORE-END-OF-INPUT.
016700
016800     PERFORM Z000-END-OF-JOB
016900        THRU Z099-END-OF-JOB-EX.
017000
017100     GOBACK.
017200
017300 EJECT
017400*----------------------------------------------------------------*
017500 A000-OPEN-FILES.
017600*----------------------------------------------------------------*
017700     OPEN INPUT VULVECT.
017800     IF  NOT WK-C-SUCCESSFUL
017900         DISPLAY "VSSSCORE - OPEN FILE ERROR - VULVECT"
018000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018100         GO TO Y900-ABNORMAL-TERMINATION
018200     END-IF.
018300
018400     IF  U0-OFF
018500         OPEN OUTPUT VULSCOR
018600         IF  NOT WK-C-SUCCESSFUL
018700             DISPLAY "VSSSCORE - OPEN FILE ERROR - VULSCOR"
018800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018900             GO TO Y900-ABNORMAL-TERMINATION
019000         END-IF
019100     END-IF.
019200
019300     MOVE ZERO           TO WK-N-VSCORE-READ-CTR
019400                             WK-N-VSCORE-WRITE-CTR
019500                             WK-N-VSCORE-REJECT-CTR.
019600
019700     PERFORM B100-READ-VULVECT
019800        THRU B199-READ-VULVECT-EX.
019900
020000 A099-OPEN-FILES-EX.
020100     EXIT.
020200
020300*----------------------------------------------------------------*
020400 B000-PROCESS-VULVECT.
020500*----------------------------------------------------------------*
020600     MOVE VVR-VULN-ID    TO WK-C-VSCORE-VULN-ID.
020700
020800     MOVE VVR-AV-CD      TO WK-C-VPARS-I-AV-CD.
020900     MOVE VVR-AC-CD      TO WK-C-VPARS-I-AC-CD.
021000     MOVE VVR-AU-CD      TO WK-C-VPARS-I-AU-CD.
021100     MOVE VVR-C-CD       TO WK-C-VPARS-I-C-CD.
021200     MOVE VVR-I-CD       TO WK-C-VPARS-I-I-CD.
021300     MOVE VVR-A-CD       TO WK-C-VPARS-I-A-CD.
021400     MOVE VVR-E-CD       TO WK-C-VPARS-I-E-CD.
021500     MOVE VVR-RL-CD      TO WK-C-VPARS-I-RL-CD.
021600     MOVE VVR-RC-CD      TO WK-C-VPARS-I-RC-CD.
021700     MOVE VVR-CDP-CD     TO WK-C-VPARS-I-CDP-CD.
021800     MOVE VVR-TD-CD      TO WK-C-VPARS-I-TD-CD.
021900     MOVE VVR-CR-CD      TO WK-C-VPARS-I-CR-CD.
022000     MOVE VVR-IR-CD      TO WK-C-VPARS-I-IR-CD.
022100     MOVE VVR-AR-CD      TO WK-C-VPARS-I-AR-CD.
022200
022300     CALL "VSSVPARS" USING WK-C-VPARS-RECORD.
022400
022500     IF  WK-C-VPARS-INVALID
022600         ADD 1               TO WK-N-VSCORE-REJECT-CTR
022700         PERFORM Y700-DISPLAY-REJECT
022800            THRU Y799-DISPLAY-REJECT-EX
022900     ELSE
023000         PERFORM C000-SCORE-VULNERABILITY
023100            THRU C099-SCORE-VULNERABILITY-EX
023200     END-IF.
023300
023400     PERFORM B100-READ-VULVECT
023500        THRU B199-READ-VULVECT-EX.
023600
023700 B099-PROCESS-VULVECT-EX.
023800     EXIT.
023900
024000*----------------------------------------------------------------*
024100 B100-READ-VULVECT.
024200*----------------------------------------------------------------*
024300     READ VULVECT.
024400     IF  WK-C-END-OF-FILE
024500         SET WK-C-VSCORE-END-OF-INPUT TO TRUE
024600     ELSE
024700         IF  NOT WK-C-SUCCESSFUL
024800             DISPLAY "VSSSCORE - READ FILE ERROR - VULVECT"
024900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025000             GO TO Y900-ABNORMAL-TERMINATION
025100         ELSE
025200             ADD 1               TO WK-N-VSCORE-READ-CTR
025300         END-IF
025400     END-IF.
025500
025600 B199-READ-VULVECT-EX.
025700     EXIT.
025800
025900*----------------------------------------------------------------*
026000 C000-SCORE-VULNERABILITY.
026100*----------------------------------------------------------------*
026200     MOVE WK-C-VPARS-O-AV-WT     TO WK-C-VBASE-I-AV-WT.
026300     MOVE WK-C-VPARS-O-AC-WT     TO WK-C-VBASE-I-AC-WT.
026400     MOVE WK-C-VPARS-O-AU-WT     TO WK-C-VBASE-I-AU-WT.
026500     MOVE WK-C-VPARS-O-C-WT      TO WK-C-VBASE-I-C-WT.
026600     MOVE WK-C-VPARS-O-I-WT      TO WK-C-VBASE-I-I-WT.
026700     MOVE WK-C-VPARS-O-A-WT      TO WK-C-VBASE-I-A-WT.
026800
026900     CALL "VSSVBASE" USING WK-C-VBASE-RECORD.
027000
027100     MOVE WK-C-VBASE-O-BASE-SCORE TO WK-C-VENVR-I-BASE-SCORE.
027200     MOVE WK-C-VPARS-O-E-WT      TO WK-C-VENVR-I-E-WT.
027300     MOVE WK-C-VPARS-O-RL-WT     TO WK-C-VENVR-I-RL-WT.
027400     MOVE WK-C-VPARS-O-RC-WT     TO WK-C-VENVR-I-RC-WT.
027500     MOVE WK-C-VPARS-O-CDP-WT    TO WK-C-VENVR-I-CDP-WT.
027600     MOVE WK-C-VPARS-O-TD-WT     TO WK-C-VENVR-I-TD-WT.
027700     MOVE WK-C-VPARS-O-CR-WT     TO WK-C-VENVR-I-CR-WT.
027800     MOVE WK-C-VPARS-O-IR-WT     TO WK-C-VENVR-I-IR-WT.
027900     MOVE WK-C-VPARS-O-AR-WT     TO WK-C-VENVR-I-AR-WT.
028000
028100     CALL "VSSVENVR" USING WK-C-VENVR-RECORD.
028200
028300     MOVE WK-C-VBASE-O-BASE-SCORE TO WK-C-VSCORE-BASE-SCORE.
028400     MOVE WK-C-VENVR-O-TEMP-SCORE TO WK-C-VSCORE-TEMP-SCORE.
028500     MOVE WK-C-VENVR-O-ENVR-SCORE TO WK-C-VSCORE-ENVR-SCORE.
028600
028700     IF  WK-N-VSCORE-BASE-SCORE < ZERO
028800           OR WK-N-VSCORE-TEMP-SCORE < ZERO
028900           OR WK-N-VSCORE-ENVR-SCORE < ZERO
029000         ADD 1               TO WK-N-VSCORE-REJECT-CTR
029100         PERFORM Y700-DISPLAY-REJECT
029200            THRU Y799-DISPLAY-REJECT-EX
029300     ELSE
029400         PERFORM D000-WRITE-VULSCOR
029500            THRU D099-WRITE-VULSCOR-EX
029600     END-IF.
029700
029800 C099-SCORE-VULNERABILITY-EX.
029900     EXIT.
030000
030100*----------------------------------------------------------------*
030200 D000-WRITE-VULSCOR.
030300*----------------------------------------------------------------*
030400     INITIALIZE VSR-REC.
030500     MOVE WK-C-VSCORE-VULN-ID       TO VSR-VULN-ID.
030600     MOVE WK-C-VPARS-O-BASE-VECT    TO VSR-BASE-VECTOR.
030700     MOVE WK-C-VSCORE-BASE-SCORE    TO VSR-BASE-SCORE.
030800     MOVE WK-C-VPARS-O-TEMP-VECT    TO VSR-TEMPORAL-VECTOR.
030900     MOVE WK-C-VSCORE-TEMP-SCORE    TO VSR-TEMPORAL-SCORE.
031000     MOVE WK-C-VPARS-O-ENVR-VECT    TO VSR-ENVIRONMENTAL-VECTOR.
031100     MOVE WK-C-VSCORE-ENVR-SCORE    TO VSR-ENVIRONMENTAL-SCORE.
031200
031300     IF  U0-OFF
031400         WRITE VSR-VULSCOR-REC
031500         IF  NOT WK-C-SUCCESSFUL
031600             DISPLAY "VSSSCORE - WRITE FILE ERROR - VULSCOR"
031700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031800             GO TO Y900-ABNORMAL-TERMINATION
031900         END-IF
032000     END-IF.
032100
032200     ADD 1                   TO WK-N-VSCORE-WRITE-CTR.
032300
032400 D099-WRITE-VULSCOR-EX.
032500     EXIT.
032600
032700*----------------------------------------------------------------*
032800 Y700-DISPLAY-REJECT.
032900*----------------------------------------------------------------*
033000     IF  WK-C-VSCORE-VULN-ID IS NUMERIC
033100         DISPLAY "VSSSCORE - RECORD REJECTED - TICKET NUMBER "
033200                  WK-N-VSCORE-VULN-ID
033300     ELSE
033400         DISPLAY "VSSSCORE - RECORD REJECTED - VULN ID "
033500                  WK-C-VSCORE-VULN-ID
033600     END-IF.
033700 Y799-DISPLAY-REJECT-EX.
033800     EXIT.
033900
034000*----------------------------------------------------------------*
034100 Y900-ABNORMAL-TERMINATION.
034200*----------------------------------------------------------------*
034300     PERFORM Z000-END-OF-JOB
034400        THRU Z099-END-OF-JOB-EX.
034500     GOBACK.
034600
034700*----------------------------------------------------------------*
034800 Z000-END-OF-JOB.
034900*----------------------------------------------------------------*
035000     CLOSE VULVECT.
035100     IF  NOT WK-C-SUCCESSFUL
035200         DISPLAY "VSSSCORE - CLOSE FILE ERROR - VULVECT"
035300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035400     END-IF.
035500
035600     IF  U0-OFF
035700         CLOSE VULSCOR
035800         IF  NOT WK-C-SUCCESSFUL
035900             DISPLAY "VSSSCORE - CLOSE FILE ERROR - VULSCOR"
036000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036100         END-IF
036200     END-IF.
036300
036400     DISPLAY "VSSSCORE - END OF JOB SUMMARY".
036500     DISPLAY "RECORDS READ      - " WK-N-VSCORE-READ-CTR.
036600     DISPLAY "RECORDS WRITTEN   - " WK-N-VSCORE-WRITE-CTR.
036700     DISPLAY "RECORDS REJECTED  - " WK-N-VSCORE-REJECT-CTR.
036800
036900 Z099-END-OF-JOB-EX.
037000     EXIT.
037100
037200******************************************************************
037300*************** END OF PROGRAM SOURCE  VSSSCORE ***************
037400******************************************************************
