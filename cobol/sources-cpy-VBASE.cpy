000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* P01A00 03/02/1992 ACNMWT  VULN SCORING BATCH - PHASE 1
000500*                   INITIAL LINKAGE COPYBOOK FOR CALL TO
000600*                   VSSVBASE - COMPUTES THE BASE SCORE FROM
000700*                   THE SIX BASE METRIC WEIGHTS.
000800*****************************************************************
000900
001000 01  WK-C-VBASE-RECORD.
001100     05  WK-C-VBASE-INPUT.
001200         10  WK-C-VBASE-I-AV-WT      PIC S9(01)V9(03) COMP-3.
001300         10  WK-C-VBASE-I-AC-WT      PIC S9(01)V9(03) COMP-3.
001400         10  WK-C-VBASE-I-AU-WT      PIC S9(01)V9(03) COMP-3.
001500         10  WK-C-VBASE-I-C-WT       PIC S9(01)V9(03) COMP-3.
001600         10  WK-C-VBASE-I-I-WT       PIC S9(01)V9(03) COMP-3.
001700         10  WK-C-VBASE-I-A-WT       PIC S9(01)V9(03) COMP-3.
001800
001900     05  WK-C-VBASE-OUTPUT.
002000         10  WK-C-VBASE-O-BASE-SCORE PIC S9(02)V9(01).
002100         10  FILLER                  PIC X(04).
002200*            RESERVED FOR FUTURE USE
